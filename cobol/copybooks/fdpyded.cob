000100********************************************
000200*
000300* RECORD DEFINITION FOR DEDUCTION RATE FILE *
000400*   A SMALL TABLE OF RATES, LOADED WHOLE    *
000500*
000600********************************************
000700* Rec size 35.  Max approx 20 recs on file.
000800*
000900* 21/03/84 vbc - Created.
001000* 03/05/90 vbc - Percentage widened and packed (comp-3).
001100 fd  PY-Deduction-File.
001200 01  PY-Deduction-Record.
001300     03  DED-CODE              pic x(10).
001400     03  DED-NAME              pic x(20).
001500     03  DED-PERCENTAGE        pic 9(03)V99 comp-3.
001600     03  filler                pic x(02).
