000100********************************************
000200*
000300* RECORD DEFINITION FOR EMPLOYEE MASTER     *
000400*   LINE SEQUENTIAL, SORTED BY EMP-CODE     *
000500*
000600********************************************
000700* Rec size 115, padded to 120 with filler.
000800*
000900* 19/03/84 vbc - Created.
001000* 02/09/86 vbc - Added EMP-ROLE 88-levels.
001100* 11/02/98 vbc - Y2K: confirmed 8-digit ccyymmdd dates throughout.
001200 fd  PY-Employee-File.
001300 01  PY-Employee-Record.
001400     03  EMP-CODE              pic x(10).
001500     03  EMP-FIRST-NAME        pic x(20).
001600     03  EMP-LAST-NAME         pic x(20).
001700     03  EMP-EMAIL             pic x(40).
001800     03  EMP-MOBILE            pic x(15).
001900     03  EMP-DOB               pic 9(08).
002000     03  EMP-STATUS            pic x(01).
002100         88  EMP-ACTIVE            value "A".
002200         88  EMP-PENDING           value "P".
002300         88  EMP-DISABLED          value "D".
002400     03  EMP-ROLE              pic x(01).
002500         88  EMP-ROLE-ADMIN        value "A".
002600         88  EMP-ROLE-MANAGER      value "M".
002700         88  EMP-ROLE-EMPLOYEE     value "E".
002800     03  filler                pic x(05).
