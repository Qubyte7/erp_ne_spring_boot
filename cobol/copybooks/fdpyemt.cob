000100********************************************
000200*
000300* RECORD DEFINITION FOR EMPLOYMENT MASTER   *
000400*   LINE SEQUENTIAL, SORTED BY EMT-EMP-CODE *
000500*
000600********************************************
000700* Rec size 90.
000800*
000900* 19/03/84 vbc - Created.
001000* 14/06/89 vbc - Base salary changed to packed (comp-3).
001100 fd  PY-Employment-File.
001200 01  PY-Employment-Record.
001300     03  EMT-CODE              pic x(10).
001400     03  EMT-EMP-CODE          pic x(10).
001500     03  EMT-DEPARTMENT        pic x(20).
001600     03  EMT-POSITION          pic x(20).
001700     03  EMT-BASE-SALARY       pic S9(09)V99 comp-3.
001800     03  EMT-JOINING-DATE      pic 9(08).
001900     03  EMT-STATUS            pic x(01).
002000         88  EMT-ACTIVE            value "A".
002100         88  EMT-INACTIVE          value "I".
002200     03  filler                pic x(15).
