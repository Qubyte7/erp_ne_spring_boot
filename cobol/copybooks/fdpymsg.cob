000100********************************************
000200*
000300* RECORD DEFINITION FOR CREDIT NOTIFICATION *
000400*   MESSAGE FILE.  ONE REC PER PAID SLIP.   *
000500*
000600********************************************
000700* Rec size 226.
000800*
000900* 01/04/84 vbc - Created.
001000 fd  PY-Message-File.
001100 01  PY-Message-Record.
001200     03  MSG-EMP-CODE          pic x(10).
001300     03  MSG-YEAR              pic 9(04).
001400     03  MSG-MONTH             pic 9(02).
001500     03  MSG-CONTENT           pic x(200).
001600     03  MSG-STATUS            pic x(07).
001700         88  MSG-PENDING           value "PENDING".
001800         88  MSG-SENT              value "SENT".
001900         88  MSG-FAILED            value "FAILED".
002000     03  filler                pic x(03).
