000100********************************************
000200*
000300* FD FOR PAYSLIP FILE - OLD (INPUT) SIDE    *
000400*  FIELDS COME FROM PYPSLREC COPY MEMBER    *
000500*
000600********************************************
000700*
000800* 22/03/84 vbc - Created.
000900 fd  PY-Payslip-Old-File.
001000 copy "pypslrec.cob" replacing ==PS-REC-NAME==
001100                             by PY-Payslip-Old-Record.
