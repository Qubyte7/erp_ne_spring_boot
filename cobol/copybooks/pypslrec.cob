000100*****************************************************************
000200*                                                                *
000300*  PY PAYSLIP RECORD  -  GENERIC FIELD LAYOUT                   *
000400*  COPY MEMBER USED VIA "REPLACING" TO BUILD THE OLD-PERIOD     *
000500*  AND NEW-PERIOD PAYSLIP FD RECORDS FROM ONE SET OF FIELDS.    *
000600*                                                                *
000700*****************************************************************
000800* Rec size 105, padded to 120 with trailing filler for growth.
000900*
001000* 14/03/84 vbc - Created for the standard-rate payroll variant.
001100* 02/09/86 vbc - Added PS-STATUS 88-levels for clearer testing.
001200* 19/11/91 jpt - Widened money fields, now packed (comp-3).
001300*
001400 01  ==PS-REC-NAME==.
001500     03  PS-EMP-CODE          pic x(10).
001600     03  PS-YEAR              pic 9(04).
001700     03  PS-MONTH             pic 9(02).
001800     03  PS-HOUSE-AMOUNT      pic S9(09)V99 comp-3.
001900     03  PS-TRANSPORT-AMOUNT  pic S9(09)V99 comp-3.
002000     03  PS-EMP-TAX-AMOUNT    pic S9(09)V99 comp-3.
002100     03  PS-PENSION-AMOUNT    pic S9(09)V99 comp-3.
002200     03  PS-MED-INS-AMOUNT    pic S9(09)V99 comp-3.
002300     03  PS-OTHER-TAX-AMOUNT  pic S9(09)V99 comp-3.
002400     03  PS-GROSS-SALARY      pic S9(09)V99 comp-3.
002500     03  PS-NET-SALARY        pic S9(09)V99 comp-3.
002600     03  PS-STATUS            pic x(01).
002700         88  PS-PENDING            value "P".
002800         88  PS-PAID               value "D".
002900     03  filler                pic x(40).
