000100********************************************
000200*
000300* SELECT CLAUSE FOR 132 COLUMN PRINT FILE   *
000400*  USED BY THE PAYROLL REGISTER REPORT      *
000500*
000600********************************************
000700*
000800* 24/03/84 vbc - Created.
000900 select  Print-File       assign      "PYPRT"
001000                          organization line sequential
001100                          status      PY-Prt-Status.
