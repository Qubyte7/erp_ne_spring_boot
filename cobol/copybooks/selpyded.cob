000100********************************************
000200*
000300* SELECT CLAUSE FOR DEDUCTION RATE FILE     *
000400*
000500********************************************
000600*
000700* 21/03/84 vbc - Created.
000800 select  PY-Deduction-File assign    "PYDED"
000900                          organization line sequential
001000                          status      PY-Ded-Status.
