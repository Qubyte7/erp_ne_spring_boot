000100********************************************
000200*
000300* SELECT CLAUSE FOR EMPLOYEE MASTER FILE    *
000400*  STANDARD-RATE PAYROLL VARIANT            *
000500*
000600********************************************
000700*
000800* 19/03/84 vbc - Created.
000900* 11/02/98 vbc - Y2K: confirmed 8-digit ccyymmdd dates throughout.
001000 select  PY-Employee-File assign     "PYEMP"
001100                          organization line sequential
001200                          status      PY-Emp-Status.
