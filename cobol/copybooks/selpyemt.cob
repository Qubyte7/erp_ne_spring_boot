000100********************************************
000200*
000300* SELECT CLAUSE FOR EMPLOYMENT MASTER FILE  *
000400*
000500********************************************
000600*
000700* 19/03/84 vbc - Created.
000800 select  PY-Employment-File assign   "PYEMT"
000900                          organization line sequential
001000                          status      PY-Emt-Status.
