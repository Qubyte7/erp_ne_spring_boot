000100********************************************
000200*
000300* SELECT CLAUSE FOR CREDIT NOTIFICATION     *
000400*  MESSAGE FILE (OUTPUT ONLY)               *
000500*
000600********************************************
000700*
000800* 01/04/84 vbc - Created.
000900 select  PY-Message-File assign      "PYMSG"
001000                          organization line sequential
001100                          status      PY-Msg-Status.
