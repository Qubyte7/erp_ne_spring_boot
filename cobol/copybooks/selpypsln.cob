000100********************************************
000200*
000300* SELECT CLAUSE - PAYSLIP FILE (NEW, OUTPUT)*
000400*  RUN OUTPUT, BECOMES NEXT RUNS OLD FILE *
000500*
000600********************************************
000700*
000800* 22/03/84 vbc - Created.
000900 select  PY-Payslip-New-File assign  "PYPSLNEW"
001000                          organization line sequential
001100                          status      PY-Psln-Status.
