000100********************************************
000200*
000300* SELECT CLAUSE - PAYSLIP FILE (OLD, INPUT) *
000400*  CARRIED FORWARD FROM PRIOR RUNS          *
000500*
000600********************************************
000700*
000800* 22/03/84 vbc - Created.
000900 select  PY-Payslip-Old-File assign  "PYPSLOLD"
001000                          organization line sequential
001100                          status      PY-Pslo-Status.
