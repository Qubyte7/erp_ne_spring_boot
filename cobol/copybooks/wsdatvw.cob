000100********************************************
000200*
000300* COMMON WORKING-STORAGE - PERIOD & DATE    *
000400*  ALTERNATE VIEWS, SHARED BY PY100/10/20   *
000500*
000600********************************************
000700*
000800* 26/03/84 vbc - Created.
000900* 09/11/98 vbc - Y2K: WS-Run-Period now 4-digit year throughout.
001000 01  WS-Run-Period.
001100     03  WS-Run-Year           pic 9(04).
001200     03  WS-Run-Month          pic 9(02).
001300 01  WS-Run-Period-R  redefines WS-Run-Period
001400                             pic 9(06).
001500*
001600 01  WS-Date-Breakdown.
001700     03  WS-Date-CCYY          pic 9(04).
001800     03  WS-Date-MM            pic 9(02).
001900     03  WS-Date-DD            pic 9(02).
002000 01  WS-Date-Numeric  redefines WS-Date-Breakdown
002100                             pic 9(08).
002200*
002300 01  WS-Amount-Area.
002400     03  WS-Amount-Value       pic S9(09)V99 comp-3.
002500 01  WS-Amount-Bytes  redefines WS-Amount-Area.
002600     03  WS-Amount-Raw         pic x(06).
