000100*****************************************************************
000200*                                                                *
000300*           PAYROLL PROCESSING RUN  -  STANDARD RATE VARIANT     *
000400*                                                                *
000500*           FIRST STEP OF THE MONTHLY PAYROLL CYCLE -           *
000600*           FOLLOWED BY PY110 (APPROVAL) AND PY120               *
000700*           (NOTIFICATION) - SEE EACH PROGRAMS OWN REMARKS.      *
000800*                                                                *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    PY100.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.  14/04/1984.
001500 DATE-COMPILED.
001600 SECURITY.      APPLEWOOD COMPUTERS - LICENSED USE ONLY.
001700*
001800* Remarks.  Reads the EMPLOYEE master and, for every employee
001900*  carrying status ACTIVE, finds the first ACTIVE employment
002000*  record, applies the six standard-rate deductions held on
002100*  the small PYDED rate table and writes a new, PENDING,
002200*  payslip.  Existing payslips for the run period are carried
002300*  forward unchanged (old file in, new file out - the new file
002400*  is renamed over the old one by the overnight run JCL once
002500*  this program ends clean).  A payroll register with grand
002600*  totals is printed from the same pass - see PY-REG section.
002700*
002800* Called modules.  None.
002900*
003000* Job step sequence.  PY100 (this program) then PY110 then
003100*   PY120, one run per calendar month, never run twice for the
003200*   same period without the operator first confirming with
003300*   Payroll that the first attempt is to be superseded.
003400*
003500* Files used.
003600*   PYEMP     Employee master, line sequential, key EMP-CODE.
003700*   PYEMT     Employment master, line seq, key EMT-EMP-CODE.
003800*   PYDED     Deduction rate table, line sequential, small.
003900*   PYPSLOLD  Payslip file, prior runs, line sequential, in.
004000*   PYPSLNEW  Payslip file, this run, line sequential, out.
004100*   PYPRT     Payroll register, 132 col print, line sequential.
004200*
004300* Error messages used.  PY101 - PY104.
004400*
004500* Run parameters.  Chained from the run JCL / shell wrapper -
004600*   arg 1 = run year  (9(04)),  arg 2 = run month (9(02)).
004700*
004800* Return code.  Zero - normal end, payslips/register produced.
004900*   8 - aborted, one or more required deductions missing from
005000*   PYDED, no payslip of any kind was written this run.
005100*
005200* Restart.  None coded.  A rerun after an abend should only be
005300*   attempted once the cause is fixed and the new payslip file
005400*   from the failed attempt has been discarded by the operator -
005500*   this program has no concept of a partial run to resume.
005600*
005700*****************************************************************
005800* Changes:
005900* 14/04/84 vbc - 1.0.00 Created for Cliente Espoir SARL variant -
006000*                       flat-rate deductions, no FICA/FWT/SWT.
006100* 30/08/84 vbc -    .01 Housing/Transport allowance calc added.
006200* 11/02/85 vbc -    .02 Duplicate payslip check added per period.
006300* 19/07/86 rkm -    .03 Negative net salary now skips, not abort.
006400* 02/12/87 vbc - 1.1.00 Register report added using Report Writer,
006500*                       modelled on the vacation report print.
006600* 23/05/89 jpt -    .01 Six required deduction names now checked
006700*                       by name before any pay is calculated.
006800* 14/06/89 vbc -    .02 Base salary field repacked to comp-3.
006900* 08/01/91 vbc -    .03 Old/new payslip file pair introduced -
007000*                       prior design rewrote the one file in situ.
007100* 19/11/91 jpt -    .04 Payslip money fields repacked to comp-3.
007200* 30/03/94 vbc -    .05 Employment table bumped to 500 entries.
007300* 17/09/96 rkm -    .06 Tidy of skip-reason counters for the
007400*                       control totals line.
007500* 09/11/98 vbc - 1.2.00 Y2K - WS-Run-Year widened to 4 digits,
007600*                       all dates confirmed 8 digit ccyymmdd.
007700* 22/02/99 vbc -    .01 Post-Y2K regression check, no further chg.
007800* 14/10/03 rkm -    .02 Old payslip table widened to 2000 entries.
007900* 26/01/08 jpt - 1.3.00 Rounding confirmed half-up at every amount
008000*                       per audit query PY-0042 - no code change
008100*                       needed, ROUNDED was already in use.
008200*
008300* House standard special names - printer channel for top
008400* of form, the alphabetic class test used on a few edits,
008500* and the one UPSI switch this suite reserves for test
008600* running off-cycle without touching production files.
008700* PY-TEST-SWITCH is not tested anywhere in this particular
008800* program - it is declared here for consistency with the
008900* other two programs in the suite, which do test it, and
009000* because SPECIAL-NAMES is usually copied as a block by
009100* whoever sets up a new program rather than typed fresh.
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     CLASS PY-ALPHA IS "A" THRU "Z"
009700     UPSI-0 IS PY-TEST-SWITCH.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000*  Employee master - read, key EMP-CODE, status drives
010100*  whether a payslip is even attempted this run.
010200 copy "selpyemp.cob".
010300*  Employment master - read, first ACTIVE row per employee
010400*  supplies the base salary the whole calc hangs off.
010500 copy "selpyemt.cob".
010600*  Deduction rate table - small, read once at start of run.
010700 copy "selpyded.cob".
010800*  Payslip file, prior runs - read, copy-forward source.
010900 copy "selpypslo.cob".
011000*  Payslip file, this run - write, copy-forward target.
011100 copy "selpypsln.cob".
011200*  Payroll register print file - write, 132 col landscape.
011300 copy "selprint.cob".
011400 DATA DIVISION.
011500 FILE SECTION.
011600*  Employee master FD - see the copy member for the full
011700*  88-level list, only EMP-ACTIVE matters to this program.
011800 copy "fdpyemp.cob".
011900*  Employment master FD - status and base salary only are
012000*  used here, the rest of the record rides along unread.
012100 copy "fdpyemt.cob".
012200*  Deduction rate table FD - tiny file, read once, closed
012300*  again before the main pass over the employee master.
012400 copy "fdpyded.cob".
012500*  Old-period payslip FD - PS-REC-NAME replaced with the
012600*  Old qualifier, see pypslrec.cob for the generic layout.
012700 copy "fdpypslo.cob".
012800*  New-period payslip FD - same generic layout, the New
012900*  qualifier this time, written fresh for every employee.
013000 copy "fdpypsln.cob".
013100*  Print file FD is inline, not a copy member - only this
013200*  program owns a report, so a shared member buys nothing.
013300 fd  Print-File
013400     reports are Payroll-Register-Report.
013500* Working storage is laid out in the order it is used by
013600* the PROCEDURE DIVISION below - file status, switches,
013700* counters, totals, tables, calc area, then the shared
013800* date view and linkage, which keeps a reader moving
013900* forward through the listing rather than hunting back
014000* and forth between DATA DIVISION and PROCEDURE DIVISION.
014100 WORKING-STORAGE SECTION.
014200* Program/version display tag - also shown on the register
014300* page heading, see Reg-Head below.
014400 77  Prog-Name             pic x(17) value "PY100 (1.3.00)".
014500*
014600* File status codes - watched from the job log only,
014700* there is no explicit ABEND test coded against these.
014800 01  WS-File-Status.
014900     03  PY-Emp-Status     pic xx.
015000     03  PY-Emt-Status     pic xx.
015100     03  PY-Ded-Status     pic xx.
015200     03  PY-Pslo-Status    pic xx.
015300     03  PY-Psln-Status    pic xx.
015400     03  PY-Prt-Status     pic xx.
015500*
015600* Run control switches - each a single byte Y/N with an
015700* 88-level, house habit, not a bit flag or a COMP item.
015800 01  WS-Switches.
015900*     Set on by AA020 if a required deduction is missing -
016000*     the whole run stops clean, no payslip is written.
016100     03  WS-Abort-Sw       pic x(01) value "N".
016200         88  WS-Abort-Run      value "Y".
016300*     Set per employee while AA050 searches the employment
016400*     table - reset to N before every employee is tried.
016500     03  WS-Emt-Found-Sw   pic x(01) value "N".
016600         88  WS-Emt-Found      value "Y".
016700*     Set per employee while AA050 searches the old-payslip
016800*     table for a record already posted this period.
016900     03  WS-Dup-Found-Sw   pic x(01) value "N".
017000         88  WS-Dup-Found      value "Y".
017100*     The next six switches are set once, in AA022, as each
017200*     of the six required deduction rates is found by name
017300*     on the table loaded from PYDED - checked together
017400*     before the run is allowed to calculate any pay.
017500     03  WS-Housing-Fnd-Sw pic x(01) value "N".
017600         88  WS-Housing-Found  value "Y".
017700     03  WS-Transp-Fnd-Sw  pic x(01) value "N".
017800         88  WS-Transp-Found   value "Y".
017900     03  WS-Emptax-Fnd-Sw  pic x(01) value "N".
018000         88  WS-Emptax-Found   value "Y".
018100     03  WS-Pension-Fnd-Sw pic x(01) value "N".
018200         88  WS-Pension-Found  value "Y".
018300     03  WS-Medins-Fnd-Sw  pic x(01) value "N".
018400         88  WS-Medins-Found   value "Y".
018500     03  WS-Other-Fnd-Sw   pic x(01) value "N".
018600         88  WS-Other-Found    value "Y".
018700*
018800* Counters and subscripts - all binary per house rule,
018900* never zoned decimal, so there is no de-edit needed
019000* before a display or before feeding the register print.
019100 01  WS-Counters.
019200*     Every employee record read, active or not.
019300     03  WS-Emp-Read-Cnt   binary-short unsigned value zero.
019400*     Employee records carrying status ACTIVE.
019500     03  WS-Emp-Active-Cnt binary-short unsigned value zero.
019600*     Skipped - a payslip already exists for the period.
019700     03  WS-Skip-Dup-Cnt   binary-short unsigned value zero.
019800*     Skipped - no ACTIVE employment row on file.
019900     03  WS-Skip-Noemt-Cnt binary-short unsigned value zero.
020000*     Skipped - calculated net salary came out negative.
020100     03  WS-Skip-Neg-Cnt   binary-short unsigned value zero.
020200*     Payslips actually written this run, PENDING status.
020300     03  WS-Slip-Wrtn-Cnt  binary-short unsigned value zero.
020400*     Rows loaded to the deduction-rate table, max 20.
020500     03  WS-Ded-Count      binary-char  unsigned value zero.
020600*     Rows loaded to the employment table, max 500.
020700     03  WS-Emt-Count      binary-short unsigned value zero.
020800*     Rows loaded to the old-payslip key table, max 2000.
020900     03  WS-Pslo-Count     binary-short unsigned value zero.
021000*
021100* Grand totals for the register foot line - packed,
021200* eleven digits ahead of the point is plenty of headroom
021300* for the whole payroll run, even a very large employer.
021400* Note for the curious - this variant was first written
021500* for a client outside the old FICA/FWT/SWT tax regime,
021600* see 14/04/84 in the change log, which is why the six
021700* deductions here are plain flat percentages, not the US
021800* payroll tax tables carried by some of the other variants
021900* in this suite.
022000 01  WS-Totals.
022100     03  WS-Total-Gross       pic S9(11)V99 comp-3 value zero.
022200     03  WS-Total-Deductions  pic S9(11)V99 comp-3 value zero.
022300     03  WS-Total-Net         pic S9(11)V99 comp-3 value zero.
022400*
022500* Deduction rate table, loaded whole from PYDED - max 20
022600* recs, house sizes this generously against a small master
022700* file, the run would abort at AA020 before table overflow
022800* was ever a practical risk with six required rows.
022900 01  WS-Deduction-Table.
023000     03  WS-Ded-Entry          occurs 20 times
023100                               indexed by WS-Ded-Tix.
023200*         Matched against the deduction file, not used
023300*         again once AA022 has picked the six rates out.
023400         05  WS-Ded-Tab-Code   pic x(10).
023500*         Looked up by SEARCH against the literal name,
023600*         "Housing", "Transport" and so on - see AA022.
023700         05  WS-Ded-Tab-Name   pic x(20).
023800*         Percentage, 0-999.99, packed.
023900         05  WS-Ded-Tab-Pct    pic 9(03)V99 comp-3.
024000*
024100* Standard rates, picked out of the table by name in
024200* AA022 and held here under their own data-names so the
024300* calc paragraph, AA055, never has to SEARCH a table.
024400 01  WS-Rates.
024500     03  WS-Housing-Pct    pic 9(03)V99 comp-3 value zero.
024600     03  WS-Transport-Pct  pic 9(03)V99 comp-3 value zero.
024700     03  WS-Emptax-Pct     pic 9(03)V99 comp-3 value zero.
024800     03  WS-Pension-Pct    pic 9(03)V99 comp-3 value zero.
024900     03  WS-Medins-Pct     pic 9(03)V99 comp-3 value zero.
025000     03  WS-Other-Pct      pic 9(03)V99 comp-3 value zero.
025100*
025200* Employment table, loaded whole from PYEMT - max 500
025300* recs, bumped up from the original 1994 size of 200 when
025400* the client base grew past that, see the change log.
025500 01  WS-Employment-Table.
025600     03  WS-Emt-Entry            occurs 500 times
025700                                 indexed by WS-Emt-Tix.
025800*         Matched against EMP-CODE on the employee master.
025900         05  WS-Emt-Tab-Code     pic x(10).
026000*         Must be "A" (ACTIVE) for the row to count at all.
026100         05  WS-Emt-Tab-Status   pic x(01).
026200*         Base salary this employment carries - the one
026300*         figure every allowance and deduction is off of.
026400         05  WS-Emt-Tab-Base-Sal pic S9(09)V99 comp-3.
026500*
026600* Old payslip key table, for the dup-per-period check -
026700* max 2000, widened from 500 in 2003 per the change log
026800* once the payslip history file started to run long.
026900 01  WS-Old-Payslip-Table.
027000     03  WS-Pslo-Entry          occurs 2000 times
027100                                indexed by WS-Pslo-Tix.
027200*         Key fields only - employee, year, month.  No
027300*         amount field is kept, this table is lookup only.
027400         05  WS-Pslo-Tab-Code   pic x(10).
027500         05  WS-Pslo-Tab-Year   pic 9(04).
027600         05  WS-Pslo-Tab-Month  pic 9(02).
027700*
027800* Per-employee calculation work area - re-used for every
027900* employee in turn, cleared by the compute in AA055, not
028000* explicitly re-initialised since every field is computed
028100* fresh before it is ever read.
028200 01  WS-Calc-Area.
028300*     Base salary, carried over from the employment table.
028400     03  WS-Calc-Base       pic S9(09)V99 comp-3.
028500*     Housing allowance, base times the housing rate.
028600     03  WS-Calc-House      pic S9(09)V99 comp-3.
028700*     Transport allowance, base times the transport rate.
028800     03  WS-Calc-Transport  pic S9(09)V99 comp-3.
028900*     Employee tax deduction, base times the tax rate.
029000     03  WS-Calc-Emptax     pic S9(09)V99 comp-3.
029100*     Pension deduction, base times the pension rate.
029200     03  WS-Calc-Pension    pic S9(09)V99 comp-3.
029300*     Medical insurance deduction, base times its rate.
029400     03  WS-Calc-Medins     pic S9(09)V99 comp-3.
029500*     Other/miscellaneous deduction, base times its rate.
029600     03  WS-Calc-Other      pic S9(09)V99 comp-3.
029700*     Gross pay - base plus the two allowances.
029800     03  WS-Calc-Gross      pic S9(09)V99 comp-3.
029900*     Total of the four deduction amounts above.
030000     03  WS-Calc-Deductions pic S9(09)V99 comp-3.
030100*     Net pay - gross less total deductions, may be zero
030200*     but, per AA050, never written to file if negative.
030300     03  WS-Calc-Net        pic S9(09)V99 comp-3.
030400* Six-digit run date, ddmmyy, shown on the register heading
030500* - ACCEPT FROM DATE is used, no intrinsic FUNCTION call.
030600 01  WS-Today              pic 9(06) value zero.
030700* Run year/month work area and its 88-levels, shared copy
030800* member with the approval and notification runs.
030900 copy "wsdatvw.cob".
031000*
031100* Error and warning messages - displayed to the job log,
031200* not written to the register print.  Numbered PY101 thru
031300* PY104 so the operator can grep the log for a given one.
031400 01  Error-Messages.
031500*     Fatal - the run stops, no payslip is written at all.
031600     03  PY101  pic x(58) value
031700         "PY101 Required deductions not configured - aborting".
031800*     Warning - this one employee only is skipped.
031900     03  PY102  pic x(44) value
032000         "PY102 Skipped, payslip already exists for -".
032100*     Warning - this one employee only is skipped.
032200     03  PY103  pic x(44) value
032300         "PY103 Skipped, no active employment for  -".
032400*     Warning - this one employee only is skipped.
032500     03  PY104  pic x(44) value
032600         "PY104 Skipped, net salary is negative for -".
032700* Run year/month arrive by chaining from the run JCL or
032800* shell wrapper, not by ACCEPT - keeps PY100/110/120 all
032900* working against the identical requested period.  The
033000* operator is expected to pass the same two values to all
033100* three job steps - there is no file or flag that carries
033200* the requested period from one program to the next, so a
033300* typo in a later step would silently process the wrong
033400* month rather than fail outright.
033500 LINKAGE SECTION.
033600 01  LK-Run-Year            pic 9(04).
033700 01  LK-Run-Month           pic 9(02).
033800*
033900*****************************************************************
034000*  Payroll register - Report Writer, 132 col landscape print.  *
034100*  Layout follows the house style used for the vacation and    *
034200*  check-register prints (col headings line 5/6, one grand     *
034300*  total control break at end of file).                        *
034400*****************************************************************
034500 REPORT SECTION.
034600 RD  Payroll-Register-Report
034700     control      Final
034800     page limit   56 lines
034900     heading      1
035000     first detail 5
035100     last  detail 56.
035200*  Heading prints once per page - run date top right,
035300*  program/version bottom left of line 1/2 per house
035400*  habit, column headings on line 5 leaving line 4 blank.
035500 01  Reg-Head  type Page Heading.
035600     03  line  1.
035700         05  col  50  pic x(28) value "APPLEWOOD COMPUTERS ACAS".
035800         05  col  96  pic 999999 source WS-Today.
035900     03  line  2.
036000         05  col   1  pic x(17) source Prog-Name.
036100         05  col  51  pic x(16) value "PAYROLL REGISTER".
036200         05  col 124  pic x(5)  value "Page ".
036300         05  col 129  pic zz9   source Page-Counter.
036400*     Requested run period, not the page run date above.
036500     03  line  3.
036600         05  col  50  pic x(2)  source WS-Run-Month.
036700         05  col  53  pic x(1)  value "/".
036800         05  col  54  pic x(4)  source WS-Run-Year.
036900     03  line  5.
037000         05  col   1              value "EMPLOYEE CODE".
037100         05  col  18              value "BASE SALARY".
037200         05  col  34              value "HOUSING".
037300         05  col  47              value "TRANSPORT".
037400         05  col  61              value "GROSS".
037500         05  col  74              value "DEDUCTIONS".
037600         05  col  89              value "NET".
037700*  One line per employee actually paid - skipped employees
037800*  never reach GENERATE, so never appear on this report.
037900 01  Reg-Detail  type is detail.
038000     03  line + 1.
038100*         Employee code off the new payslip record, not
038200*         off EMP-CODE direct, since that group is no
038300*         longer current by the time GENERATE fires.
038400         05  col   1  pic x(10)     source PS-Emp-Code
038500                                    of PY-Payslip-New-Record.
038600*         Remaining six fields all come straight off the
038700*         AA055 work area, same values as went on the slip.
038800         05  col  16  pic zz,zz9.99 source WS-Calc-Base.
038900         05  col  30  pic zz,zz9.99 source WS-Calc-House.
039000         05  col  44  pic zz,zz9.99 source WS-Calc-Transport.
039100         05  col  58  pic zz,zz9.99 source WS-Calc-Gross.
039200         05  col  72  pic zz,zz9.99 source WS-Calc-Deductions.
039300         05  col  86  pic zz,zz9.99 source WS-Calc-Net.
039400*  Three Final footing groups, in the order the house
039500*  prints its control totals - counts first, then the
039600*  skip-reason breakdown, then the money grand totals.
039700 01  type control Footing Final line plus 2.
039800     03  col  1  pic x(24) value "Employees processed   -".
039900     03  col 26  pic zzz9  source WS-Emp-Active-Cnt.
040000     03  col 32  pic x(24) value "Slips generated       -".
040100     03  col 57  pic zzz9  source WS-Slip-Wrtn-Cnt.
040200 01  type control Footing Final line plus 1.
040300     03  col  1  pic x(24) value "Skipped (duplicate)   -".
040400     03  col 26  pic zzz9  source WS-Skip-Dup-Cnt.
040500     03  col 32  pic x(24) value "Skipped (no employmt) -".
040600     03  col 57  pic zzz9  source WS-Skip-Noemt-Cnt.
040700     03  col 63  pic x(24) value "Skipped (net neg)     -".
040800     03  col 88  pic zzz9  source WS-Skip-Neg-Cnt.
040900*  Money totals, wider picture than the detail line amounts
041000*  since the grand total can run well past 999,999.99.
041100 01  type control Footing Final line plus 2.
041200     03  col  1  pic x(10) value "Totals   -".
041300     03  col 16  pic zz,zzz,zz9.99 source WS-Total-Gross.
041400     03  col 44  pic x(12)         value "Deductions -".
041500     03  col 58  pic zz,zzz,zz9.99 source WS-Total-Deductions.
041600     03  col 80  pic x(6)          value "Net - ".
041700     03  col 87  pic zz,zzz,zz9.99 source WS-Total-Net.
041800*
041900*****************************************************************
042000* Processing notes, for whoever next has to touch this program.
042100*
042200* 1. Six deductions are required - Housing, Transport, Employee
042300*    Tax, Pension, Medical Insurance, Other.  Matched by name,
042400*    not by code, so renaming a row on PYDED without also fixing
042500*    the name will look to AA022 exactly like a missing row.
042600* 2. An employee skips, not aborts, if any one of: a slip already
042700*    exists for the period, no ACTIVE employment row is found, or
042800*    the computed net salary is negative.  Only a missing required
042900*    deduction aborts the whole run, before any employee is tried.
043000* 3. Every amount is computed off WS-Calc-Base direct - nothing is
043100*    computed off another computed amount, by design, see AA055.
043200* 4. The payslip file is a straight copy-forward, not a rewrite -
043300*    AA035 copies every old record across untouched, AA057 adds
043400*    the new ones; the JCL renames the output over the input once
043500*    this program ends clean, so there is exactly one live file.
043600*****************************************************************
043700*
043800* Top level control - open, load the small tables, pass
043900* over the employee master once, print totals, close down.
044000* Returns 8 to the job step if the deduction check fails,
044100* zero otherwise - the JCL/wrapper tests this before it
044200* renames the new payslip file over the old one.
044300 PROCEDURE DIVISION chaining LK-Run-Year LK-Run-Month.
044400 AA000-MAIN SECTION.
044500     display Prog-Name " starting".
044600     move LK-Run-Year  to WS-Run-Year.
044700     move LK-Run-Month to WS-Run-Month.
044800     accept WS-Today from date.
044900     perform AA010-Open-Files thru AA010-Exit.
045000     perform AA020-Load-Deductions thru AA020-Exit.
045100*     Abort path - files are still closed cleanly before
045200*     the bad return code goes back to the job step.
045300     if WS-Abort-Run
045400        perform ZZ080-Close-Files thru ZZ080-Exit
045500        move 8 to return-code
045600        go to AA000-Exit.
045700     perform AA030-Load-Employments thru AA030-Exit.
045800     perform AA035-Load-Old-Payslips thru AA035-Exit.
045900     perform AA040-Process-Employees thru AA040-Exit.
046000     perform AA060-Print-Totals thru AA060-Exit.
046100     perform ZZ080-Close-Files thru ZZ080-Exit.
046200     move zero to return-code.
046300 AA000-EXIT.
046400     goback.
046500*
046600* Open all six files for the run - three masters in,
046700* the old payslip in, the new payslip and register out.
046800 AA010-OPEN-FILES SECTION.
046900     open input  PY-Employee-File.
047000     open input  PY-Employment-File.
047100     open input  PY-Deduction-File.
047200     open input  PY-Payslip-Old-File.
047300     open output PY-Payslip-New-File.
047400     open output Print-File.
047500 AA010-EXIT.
047600     exit section.
047700*
047800* Load the small deduction rate table and check the six
047900* required rates are present before a single payslip is made.
048000 AA020-LOAD-DEDUCTIONS SECTION.
048100     move zero to WS-Ded-Count.
048200     go to AA021-READ-DED.
048300*     Table load, old master style - every row of the small
048400*     rate file is kept, in file order, no sort needed.
048500 AA021-READ-DED.
048600     read PY-Deduction-File at end go to AA022-VALIDATE-DED.
048700     add 1 to WS-Ded-Count.
048800     set WS-Ded-Tix to WS-Ded-Count.
048900     move DED-CODE       to WS-Ded-Tab-Code (WS-Ded-Tix).
049000     move DED-NAME       to WS-Ded-Tab-Name (WS-Ded-Tix).
049100     move DED-PERCENTAGE to WS-Ded-Tab-Pct  (WS-Ded-Tix).
049200     go to AA021-READ-DED.
049300*     File is closed as soon as the table is loaded - not
049400*     needed again this run, so the FD is freed early.
049500*     The six SEARCH statements below each look the table
049600*     up by name, resetting the index first every time.
049700 AA022-VALIDATE-DED.
049800     close PY-Deduction-File.
049900*     Housing rate, required row 1 of 6.
050000     set WS-Ded-Tix to 1.
050100     search WS-Ded-Entry
050200         at end next sentence
050300         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Housing"
050400              set WS-Housing-Found to true
050500              move WS-Ded-Tab-Pct (WS-Ded-Tix) to WS-Housing-Pct.
050600*     Transport rate, required row 2 of 6.
050700     set WS-Ded-Tix to 1.
050800     search WS-Ded-Entry
050900         at end next sentence
051000         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Transport"
051100              set WS-Transp-Found to true
051200              move WS-Ded-Tab-Pct (WS-Ded-Tix)
051300                                   to WS-Transport-Pct.
051400*     Employee tax rate, required row 3 of 6.
051500     set WS-Ded-Tix to 1.
051600     search WS-Ded-Entry
051700         at end next sentence
051800         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Employee Tax"
051900              set WS-Emptax-Found to true
052000              move WS-Ded-Tab-Pct (WS-Ded-Tix) to WS-Emptax-Pct.
052100*     Pension rate, required row 4 of 6.
052200     set WS-Ded-Tix to 1.
052300     search WS-Ded-Entry
052400         at end next sentence
052500         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Pension"
052600              set WS-Pension-Found to true
052700              move WS-Ded-Tab-Pct (WS-Ded-Tix) to WS-Pension-Pct.
052800*     Medical insurance rate, required row 5 of 6.
052900     set WS-Ded-Tix to 1.
053000     search WS-Ded-Entry
053100         at end next sentence
053200         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Medical Insurance"
053300              set WS-Medins-Found to true
053400              move WS-Ded-Tab-Pct (WS-Ded-Tix) to WS-Medins-Pct.
053500*     Other/miscellaneous rate, required row 6 of 6.
053600     set WS-Ded-Tix to 1.
053700     search WS-Ded-Entry
053800         at end next sentence
053900         when WS-Ded-Tab-Name (WS-Ded-Tix) = "Other"
054000              set WS-Other-Found to true
054100              move WS-Ded-Tab-Pct (WS-Ded-Tix) to WS-Other-Pct.
054200*     All six or none - a partial set of rates is treated
054300*     exactly the same as no rates at all.
054400     if WS-Housing-Found  and WS-Transp-Found  and
054500        WS-Emptax-Found   and WS-Pension-Found  and
054600        WS-Medins-Found   and WS-Other-Found
054700        next sentence
054800     else
054900        display PY101
055000        set WS-Abort-Run to true.
055100 AA020-EXIT.
055200     exit section.
055300*
055400* Load the employment table - the whole file goes in,
055500* not just the ACTIVE rows, since AA050 still has to tell
055600* the difference between no row at all and an inactive
055700* one when it builds the skip-reason message.
055800 AA030-LOAD-EMPLOYMENTS SECTION.
055900     move zero to WS-Emt-Count.
056000     go to AA031-READ-EMT.
056100*     One table entry per employment record, file order.
056200 AA031-READ-EMT.
056300     read PY-Employment-File at end go to AA030-EXIT.
056400     add 1 to WS-Emt-Count.
056500     set WS-Emt-Tix to WS-Emt-Count.
056600     move EMT-EMP-CODE    to WS-Emt-Tab-Code     (WS-Emt-Tix).
056700     move EMT-STATUS      to WS-Emt-Tab-Status   (WS-Emt-Tix).
056800     move EMT-BASE-SALARY to WS-Emt-Tab-Base-Sal (WS-Emt-Tix).
056900     go to AA031-READ-EMT.
057000 AA030-EXIT.
057100     exit section.
057200*
057300* Load old payslip keys (for the duplicate check) and copy
057400* every old record straight across to the new payslip file.
057500* An absent old file (first ever run) is not an error.
057600 AA035-LOAD-OLD-PAYSLIPS SECTION.
057700     move zero to WS-Pslo-Count.
057800*     Open-file-status test, not a file-exists test - a
057900*     missing file at OPEN time still comes back non-zero
058000*     on most run-times used for this kind of line-
058100*     sequential job, so this one test covers both cases.
058200     if PY-Pslo-Status not = "00"
058300        go to AA035-EXIT.
058400     go to AA036-READ-PSLO.
058500*     Key saved for the dup check, whole record copied to
058600*     the new file as-is - AA050 never revisits these.
058700 AA036-READ-PSLO.
058800     read PY-Payslip-Old-File at end go to AA035-EXIT.
058900     add 1 to WS-Pslo-Count.
059000     set WS-Pslo-Tix to WS-Pslo-Count.
059100     move PS-Emp-Code of PY-Payslip-Old-Record
059200                        to WS-Pslo-Tab-Code  (WS-Pslo-Tix).
059300     move PS-Year     of PY-Payslip-Old-Record
059400                        to WS-Pslo-Tab-Year  (WS-Pslo-Tix).
059500     move PS-Month    of PY-Payslip-Old-Record
059600                        to WS-Pslo-Tab-Month (WS-Pslo-Tix).
059700     move PY-Payslip-Old-Record to PY-Payslip-New-Record.
059800     write PY-Payslip-New-Record.
059900     go to AA036-READ-PSLO.
060000 AA035-EXIT.
060100     exit section.
060200*
060300* Main pass over the employee master - INITIATE/TERMINATE
060400* bracket the whole pass so the one Report Writer control
060500* break (Final) fires only when every employee is done.
060600 AA040-PROCESS-EMPLOYEES SECTION.
060700     initiate Payroll-Register-Report.
060800     go to AA041-READ-EMP.
060900*     EMP-ACTIVE is an 88-level on EMP-STATUS - anything
061000*     not status A is skipped before the read count even
061100*     shows up on the register as an "active" employee.
061200 AA041-READ-EMP.
061300     read PY-Employee-File at end go to AA049-END-EMP.
061400     add 1 to WS-Emp-Read-Cnt.
061500     if not EMP-ACTIVE
061600        go to AA041-READ-EMP.
061700     add 1 to WS-Emp-Active-Cnt.
061800     perform AA050-PROCESS-ONE-EMPLOYEE thru AA050-EXIT.
061900     go to AA041-READ-EMP.
062000*     TERMINATE fires the Final control footing - grand
062100*     totals and the three skip-reason counts on the print.
062200 AA049-END-EMP.
062300     terminate Payroll-Register-Report.
062400 AA040-EXIT.
062500     exit section.
062600*
062700* One employee - duplicate check, employment lookup, pay
062800* calculation, write the slip and add the register line.
062900 AA050-PROCESS-ONE-EMPLOYEE SECTION.
063000*     Duplicate check first - a payslip already posted for
063100*     this employee this period stops here, nothing else
063200*     in this paragraph is even looked at.
063300     move "N" to WS-Dup-Found-Sw.
063400     set WS-Pslo-Tix to 1.
063500     search WS-Pslo-Entry
063600         at end next sentence
063700         when WS-Pslo-Tab-Code  (WS-Pslo-Tix) = EMP-CODE
063800          and WS-Pslo-Tab-Year  (WS-Pslo-Tix) = WS-Run-Year
063900          and WS-Pslo-Tab-Month (WS-Pslo-Tix) = WS-Run-Month
064000              set WS-Dup-Found to true.
064100     if WS-Dup-Found
064200        add 1 to WS-Skip-Dup-Cnt
064300        display PY102 " " EMP-CODE
064400        go to AA050-EXIT.
064500*     Employment lookup - must be status A (ACTIVE) on the
064600*     employment master, not just present, to count - an
064700*     employee on unpaid leave has a row but not this one.
064800     move "N" to WS-Emt-Found-Sw.
064900     set WS-Emt-Tix to 1.
065000     search WS-Emt-Entry
065100         at end next sentence
065200         when WS-Emt-Tab-Code   (WS-Emt-Tix) = EMP-CODE
065300          and WS-Emt-Tab-Status (WS-Emt-Tix) = "A"
065400              set WS-Emt-Found to true
065500              move WS-Emt-Tab-Base-Sal (WS-Emt-Tix)
065600                                     to WS-Calc-Base.
065700     if not WS-Emt-Found
065800        add 1 to WS-Skip-Noemt-Cnt
065900        display PY103 " " EMP-CODE
066000        go to AA050-EXIT.
066100*     Calculate, then test the result - net salary below
066200*     zero skips the employee rather than posting a slip
066300*     that would leave the employee owing the company.
066400     perform AA055-CALCULATE-PAY thru AA055-EXIT.
066500     if WS-Calc-Net < zero
066600        add 1 to WS-Skip-Neg-Cnt
066700        display PY104 " " EMP-CODE
066800        go to AA050-EXIT.
066900*     Clean path - write the slip, then the register line.
067000     perform AA057-WRITE-PAYSLIP thru AA057-EXIT.
067100     perform AA058-REGISTER-LINE thru AA058-EXIT.
067200 AA050-EXIT.
067300     exit section.
067400*
067500* Allowances, deductions, gross and net - every amount is
067600* BASE times a table rate over 100, ROUNDED at each step,
067700* confirmed half-up per audit query PY-0042, see the log.
067800* No allowance or deduction is ever computed off a partial
067900* result from another - each comes off WS-Calc-Base direct,
068000* so rounding in one field cannot creep into another.
068100 AA055-CALCULATE-PAY SECTION.
068200*     Housing allowance.
068300     compute WS-Calc-House rounded =
068400             WS-Calc-Base * WS-Housing-Pct / 100.
068500*     Transport allowance.
068600     compute WS-Calc-Transport rounded =
068700             WS-Calc-Base * WS-Transport-Pct / 100.
068800*     Employee tax deduction.
068900     compute WS-Calc-Emptax rounded =
069000             WS-Calc-Base * WS-Emptax-Pct / 100.
069100*     Pension deduction.
069200     compute WS-Calc-Pension rounded =
069300             WS-Calc-Base * WS-Pension-Pct / 100.
069400*     Medical insurance deduction.
069500     compute WS-Calc-Medins rounded =
069600             WS-Calc-Base * WS-Medins-Pct / 100.
069700*     Other/miscellaneous deduction.
069800     compute WS-Calc-Other rounded =
069900             WS-Calc-Base * WS-Other-Pct / 100.
070000*     Gross - base plus both allowances, never the table
070100*     rates again, to avoid compounding a rounding error.
070200     compute WS-Calc-Gross rounded =
070300             WS-Calc-Base + WS-Calc-House + WS-Calc-Transport.
070400*     Total deductions - the four deduction amounts only,
070500*     allowances are never deducted from anything.
070600     compute WS-Calc-Deductions rounded =
070700             WS-Calc-Emptax + WS-Calc-Pension +
070800             WS-Calc-Medins + WS-Calc-Other.
070900*     Net - tested by the caller, AA050, for a negative
071000*     result before this employee's slip is ever written.
071100     compute WS-Calc-Net rounded =
071200             WS-Calc-Gross - WS-Calc-Deductions.
071300 AA055-EXIT.
071400     exit section.
071500*
071600* Build and write the new, pending, payslip record - every
071700* amount computed in AA055 above goes straight across,
071800* field by field, no further arithmetic happens here.
071900 AA057-WRITE-PAYSLIP SECTION.
072000     move EMP-CODE to PS-Emp-Code of PY-Payslip-New-Record.
072100     move WS-Run-Year  to PS-Year  of PY-Payslip-New-Record.
072200     move WS-Run-Month to PS-Month of PY-Payslip-New-Record.
072300     move WS-Calc-House
072400               to PS-House-Amount of PY-Payslip-New-Record.
072500     move WS-Calc-Transport
072600               to PS-Transport-Amount of PY-Payslip-New-Record.
072700     move WS-Calc-Emptax
072800               to PS-Emp-Tax-Amount of PY-Payslip-New-Record.
072900     move WS-Calc-Pension
073000               to PS-Pension-Amount of PY-Payslip-New-Record.
073100     move WS-Calc-Medins
073200               to PS-Med-Ins-Amount of PY-Payslip-New-Record.
073300     move WS-Calc-Other
073400               to PS-Other-Tax-Amount of PY-Payslip-New-Record.
073500     move WS-Calc-Gross
073600               to PS-Gross-Salary of PY-Payslip-New-Record.
073700     move WS-Calc-Net
073800               to PS-Net-Salary of PY-Payslip-New-Record.
073900*     Always PENDING on write - PY110 is the only program
074000*     allowed to move a slip from PENDING to PAID.
074100     move "P" to PS-Status of PY-Payslip-New-Record.
074200     write PY-Payslip-New-Record.
074300     add 1 to WS-Slip-Wrtn-Cnt.
074400 AA057-EXIT.
074500     exit section.
074600*
074700* Accumulate grand totals and print the register detail
074800* line - GENERATE drives the Report Writer detail line,
074900* the grand total itself prints later off the Final break.
075000 AA058-REGISTER-LINE SECTION.
075100     add WS-Calc-Gross      to WS-Total-Gross.
075200     add WS-Calc-Deductions to WS-Total-Deductions.
075300     add WS-Calc-Net        to WS-Total-Net.
075400     generate Reg-Detail.
075500 AA058-EXIT.
075600     exit section.
075700*
075800* Control totals line to the job log (sysout), not the
075900* print - the operator checks read = active + (anything
076000* not active), and active = written + all three skips.
076100 AA060-PRINT-TOTALS SECTION.
076200     display Prog-Name " employees read    - " WS-Emp-Read-Cnt.
076300     display Prog-Name " employees active  - " WS-Emp-Active-Cnt.
076400     display Prog-Name " skip duplicate    - " WS-Skip-Dup-Cnt.
076500     display Prog-Name " skip no employmt  - " WS-Skip-Noemt-Cnt.
076600     display Prog-Name " skip net negative - " WS-Skip-Neg-Cnt.
076700     display Prog-Name " payslips written  - " WS-Slip-Wrtn-Cnt.
076800 AA060-EXIT.
076900     exit section.
077000*
077100* Close whatever of the six files is presently open - the
077200* deduction file is already closed by AA022 before this
077300* point is ever reached, on either the normal or abort path.
077400 ZZ080-CLOSE-FILES SECTION.
077500     close PY-Employee-File.
077600     close PY-Employment-File.
077700     close PY-Payslip-Old-File.
077800     close PY-Payslip-New-File.
077900     close Print-File.
078000 ZZ080-EXIT.
078100     exit section.
078200*
078300*****************************************************************
078400*                   END OF PY100 SOURCE                         *
078500*                                                                *
078600* No further paragraphs below this point.  The approval step    *
078700* (PY110) and the notification step (PY120) are separate load    *
078800* modules, chained the same way from the same run wrapper -      *
078900* see those programs for how a slip moves on from here.          *
079000*****************************************************************
