000100*****************************************************************
000200*                                                                *
000300*           PAYROLL APPROVAL RUN  -  STANDARD RATE VARIANT       *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PY110.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS.
001000 DATE-WRITTEN.  02/05/1984.
001100 DATE-COMPILED.
001200 SECURITY.      APPLEWOOD COMPUTERS - LICENSED USE ONLY.
001300*
001400* Remarks.  Second half of the monthly payroll cycle.  Every
001500*  PENDING payslip for the requested period is marked PAID -
001600*  all other payslips, any period, pass through unchanged.
001700*  Run only after PY100 and only after the register has been
001800*  checked and signed off - there is no un-approve function.
001900*
002000* Called modules.  None.
002100*
002200* Files used.
002300*   PYPSLOLD  Payslip file, before approval, line seq, in.
002400*   PYPSLNEW  Payslip file, after approval,  line seq, out.
002500*
002600* Run parameters.  Chained from the run JCL / shell wrapper -
002700*   arg 1 = run year  (9(04)),  arg 2 = run month (9(02)).
002800*
002900*****************************************************************
003000* Changes:
003100* 02/05/84 vbc - 1.0.00 Created - flat-rate deduction variant,
003200*                       approval step split out of PY100.
003300* 30/08/84 vbc -    .01 Read/approved/passed counts now shown at
003400*                       end of run, matching the PY100 totals.
003500* 14/02/85 vbc -    .02 Approval now keyed strictly off PS-STATUS
003600*                       = PENDING, not just period match.
003700* 19/07/86 rkm -    .03 Exit paragraph names tidied to line up
003800*                       with the convention used on PY100/PY120.
003900* 23/05/89 jpt -    .04 Confirmed old/new payslip pair copes with
004000*                       a zero-record file, no abend, zero read.
004100* 08/01/91 vbc -    .05 Old/new payslip file pair re-checked
004200*                       against the widened payslip record.
004300* 19/11/91 jpt -    .06 Payslip money fields repacked to comp-3 -
004400*                       no change needed here, status flip only.
004500* 30/03/94 vbc -    .07 Checked against the widened 500-entry
004600*                       employment table - file layout only here.
004700* 17/09/96 rkm -    .08 Passed-Cnt counter added for slips that
004800*                       do not match the requested run period.
004900* 09/11/98 vbc - 1.1.00 Y2K - WS-Run-Year widened to 4 digits,
005000*                       dates confirmed 8 digit ccyymmdd as PY100.
005100* 22/02/99 vbc -    .01 Post-Y2K regression check, no further chg.
005200* 14/10/03 rkm -    .02 Counts now shown on the job log display.
005300* 26/01/08 jpt -    .03 Rounding query PY-0042 checked - n/a here,
005400*                       this program never touches a money field.
005500*
005600* House standard special names - top-of-form channel, the
005700* alphabetic class test and the one test-mode switch.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS PY-ALPHA IS "A" THRU "Z"
006300     UPSI-0 IS PY-TEST-SWITCH.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600* Old-period payslip, read only - see fdpypslo.cob for the
006700* record picture (copy member pypslrec replacing PS-REC).
006800 copy "selpypslo.cob".
006900* New-period payslip, write only - same layout, new name.
007000 copy "selpypsln.cob".
007100 DATA DIVISION.
007200 FILE SECTION.
007300* Two FDs, one shared record picture - copy-forward pattern
007400* avoids a rewrite of the payslip file while it is open.
007500 copy "fdpypslo.cob".
007600 copy "fdpypsln.cob".
007700 WORKING-STORAGE SECTION.
007800* Program/version display tag, shown on the job log at
007900* start and end of run.
008000 77  Prog-Name             pic x(17) value "PY110 (1.1.00)".
008100*
008200* File status codes - checked by the operator from the
008300* job log if either file fails to open.
008400 01  WS-File-Status.
008500     03  PY-Pslo-Status    pic xx.
008600     03  PY-Psln-Status    pic xx.
008700*
008800* Counters - all binary per house rule, never zoned
008900* decimal, so no de-edit is needed before the add.
009000 01  WS-Counters.
009100*     Slips read off the old-period file, any status.
009200     03  WS-Read-Cnt       binary-short unsigned value zero.
009300*     Slips flipped from PENDING to PAID this run.
009400     03  WS-Approved-Cnt   binary-short unsigned value zero.
009500*     Slips copied through unchanged - wrong period or
009600*     already PAID from an earlier approval run.
009700     03  WS-Passed-Cnt     binary-short unsigned value zero.
009800* Run-date/run-period work area, shared layout with PY100
009900* and PY120 - see wsdatvw.cob for the 88-levels.
010000 copy "wsdatvw.cob".
010100* Run year/month arrive by chaining, not by ACCEPT, so
010200* the same values line up across all three programs.
010300 LINKAGE SECTION.
010400 01  LK-Run-Year            pic 9(04).
010500 01  LK-Run-Month           pic 9(02).
010600 PROCEDURE DIVISION chaining LK-Run-Year LK-Run-Month.
010700* Top level control - open, approve, close, report counts.
010800* No abend test on the open - operator watches the log.
010900 AA000-MAIN SECTION.
011000     display Prog-Name " starting".
011100     move LK-Run-Year  to WS-Run-Year.
011200     move LK-Run-Month to WS-Run-Month.
011300     open input  PY-Payslip-Old-File.
011400     open output PY-Payslip-New-File.
011500     perform AA010-Approve-Slips thru AA010-Exit.
011600     close PY-Payslip-Old-File.
011700     close PY-Payslip-New-File.
011800*     Three counts on the log - read should always equal
011900*     approved plus passed, checked by eye at sign-off.
012000     display Prog-Name " read     - " WS-Read-Cnt.
012100     display Prog-Name " approved - " WS-Approved-Cnt.
012200     display Prog-Name " passed   - " WS-Passed-Cnt.
012300     move zero to return-code.
012400 AA000-EXIT.
012500     goback.
012600*
012700* Copy-forward pass.  A PENDING slip for the requested period
012800* is flipped to PAID - anything else goes through as-is.  This
012900* is the only paragraph in the program that touches a record,
013000* by design, so there is exactly one place to change if the
013100* approval rule itself is ever revisited.
013200 AA010-APPROVE-SLIPS SECTION.
013300     go to AA011-READ-PSLO.
013400*     Read loop, old master style - GO TO back up to here,
013500*     not a PERFORM UNTIL, to match the rest of the suite.
013600 AA011-READ-PSLO.
013700     read PY-Payslip-Old-File at end go to AA010-EXIT.
013800     add 1 to WS-Read-Cnt.
013900*     Whole record moved across first so any field not
014000*     explicitly touched below still carries forward.
014100     move PY-Payslip-Old-Record to PY-Payslip-New-Record.
014200*     Only a slip PENDING for the exact run period is
014300*     approved - a PENDING slip for a different period
014400*     is left PENDING, to be picked up on its own run.
014500     if PS-Status  of PY-Payslip-Old-Record = "P"
014600        and PS-Year  of PY-Payslip-Old-Record = WS-Run-Year
014700        and PS-Month of PY-Payslip-Old-Record = WS-Run-Month
014800        move "D" to PS-Status of PY-Payslip-New-Record
014900        add 1 to WS-Approved-Cnt
015000     else
015100        add 1 to WS-Passed-Cnt.
015200*     Every record read is written - there is no dropped
015300*     record, counts above are for information only.
015400     write PY-Payslip-New-Record.
015500     go to AA011-READ-PSLO.
015600 AA010-EXIT.
015700     exit section.
