000100*****************************************************************
000200*                                                                *
000300*         PAYROLL NOTIFICATION RUN  -  STANDARD RATE VARIANT     *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    PY120.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS.
001000 DATE-WRITTEN.  21/05/1984.
001100 DATE-COMPILED.
001200 SECURITY.      APPLEWOOD COMPUTERS - LICENSED USE ONLY.
001300*
001400* Remarks.  Last leg of the monthly cycle.  For every PAID
001500*  payslip of the requested period, looks the employee up on
001600*  the master for the first name and builds one credit notice
001700*  on the message file.  Actual delivery (mail/SMS gateway) is
001800*  a separate overnight job - this program only ever writes
001900*  the message text and marks it SENT; it does not dial out.
002000*
002100* Called modules.  None.
002200*
002300* Files used.
002400*   PYEMP     Employee master, line sequential, key EMP-CODE.
002500*   PYPSLOLD  Payslip file (current), line sequential, input.
002600*   PYMSG     Credit notification message file, output.
002700*
002800* Run parameters.  Chained from the run JCL / shell wrapper -
002900*   arg 1 = run year  (9(04)),  arg 2 = run month (9(02)).
003000*
003100*****************************************************************
003200* Changes:
003300* 21/05/84 vbc - 1.0.00 Created - flat-rate deduction variant.
003400* 30/08/84 vbc -    .01 Message wording lined up with the new
003500*                       credit-slip letter agreed with Payroll.
003600* 11/02/85 vbc -    .02 Employee lookup now by SEARCH against a
003700*                       loaded table, was a sequential re-read.
003800* 19/07/86 rkm -    .03 Month-name table added, no more numeric
003900*                       month in the customer-facing text.
004000* 23/05/89 jpt -    .04 Confirmed run skips cleanly when a payslip
004100*                       has no matching employee on the master.
004200* 14/06/89 vbc -    .05 Net salary field repacked to comp-3 on
004300*                       the payslip side - no change needed here.
004400* 08/01/91 vbc -    .06 Re-pointed at the new old/new payslip
004500*                       file pair - notices always run off old.
004600* 19/11/91 jpt -    .07 Confirmed edited amount still lines up
004700*                       after payslip money fields went comp-3.
004800* 30/03/94 vbc -    .08 Employee table bumped to 500 entries to
004900*                       match the master file growth on PY100.
005000* 17/09/96 rkm -    .09 Sent-Cnt counter added to the end-of-run
005100*                       display, matches the pattern on PY110.
005200* 09/11/98 vbc - 1.1.00 Y2K - WS-Run-Year widened to 4 digits,
005300*                       dates confirmed 8 digit ccyymmdd as PY100.
005400* 22/02/99 vbc -    .01 Post-Y2K regression check, no further chg.
005500* 14/10/03 rkm -    .02 Employee table search confirmed stable
005600*                       with duplicate codes - first match wins.
005700* 26/01/08 jpt -    .03 Rounding query PY-0042 checked - n/a here,
005800*                       amount is displayed, never recalculated.
005900*
006000* House standard special names block - same special names
006100* section used across the whole PY1nn payroll suite.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS PY-ALPHA IS "A" THRU "Z"
006700     UPSI-0 IS PY-TEST-SWITCH.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000* Employee master - read only, line sequential, whole file
007100* loaded to a table below rather than re-read per slip.
007200 copy "selpyemp.cob".
007300* Payslip file, current period - read only, old/new pair
007400* shared with PY100/PY110, but this run never rewrites it.
007500 copy "selpypslo.cob".
007600* Credit notification message file - output, one record
007700* per payslip actually paid this run.
007800 copy "selpymsg.cob".
007900 DATA DIVISION.
008000 FILE SECTION.
008100 copy "fdpyemp.cob".
008200 copy "fdpypslo.cob".
008300 copy "fdpymsg.cob".
008400 WORKING-STORAGE SECTION.
008500* Program/version display tag for the job log.
008600 77  Prog-Name             pic x(17) value "PY120 (1.1.00)".
008700*
008800* File status codes - checked from the job log only,
008900* no in-line ABEND test coded.
009000 01  WS-File-Status.
009100     03  PY-Emp-Status     pic xx.
009200     03  PY-Pslo-Status    pic xx.
009300     03  PY-Msg-Status     pic xx.
009400*
009500* Counters - all binary per house rule.
009600*     Employee master records loaded into the table.
009700 01  WS-Counters.
009800     03  WS-Emp-Count      binary-short unsigned value zero.
009900*     Payslips read off the current-period file.
010000     03  WS-Read-Cnt       binary-short unsigned value zero.
010100*     Notices actually written to the message file.
010200     03  WS-Sent-Cnt       binary-short unsigned value zero.
010300*     Work subscript for trimming leading spaces off the
010400*     edited net-salary amount before it goes in the text.
010500     03  WS-Amt-Idx        binary-char  unsigned value zero.
010600*
010700* Switches.
010800*     Set Y once the SEARCH below finds a table match -
010900*     left N (and a generic greeting used) otherwise.
011000 01  WS-Switches.
011100     03  WS-Name-Found-Sw  pic x(01) value "N".
011200         88  WS-Name-Found     value "Y".
011300*
011400* Employee name table, loaded whole from PYEMP.  Only
011500* the fields the notice text actually needs are kept -
011600* code to match against the payslip, and first name.
011700 01  WS-Employee-Table.
011800     03  WS-Emp-Entry           occurs 500 times
011900                                indexed by WS-Emp-Tab-Tix.
012000         05  WS-Emp-Tab-Code    pic x(10).
012100         05  WS-Emp-Tab-First   pic x(20).
012200*
012300* Month names, Jan thru Dec, for the notice wording.
012400* Held as twelve fixed VALUE clauses and addressed by a
012500* REDEFINES below, rather than loaded at run time, since
012600* the list of month names never changes.
012700 01  WS-Month-Values.
012800     03  filler pic x(09) value "January  ".
012900     03  filler pic x(09) value "February ".
013000     03  filler pic x(09) value "March    ".
013100     03  filler pic x(09) value "April    ".
013200     03  filler pic x(09) value "May      ".
013300     03  filler pic x(09) value "June     ".
013400     03  filler pic x(09) value "July     ".
013500     03  filler pic x(09) value "August   ".
013600     03  filler pic x(09) value "September".
013700     03  filler pic x(09) value "October  ".
013800     03  filler pic x(09) value "November ".
013900     03  filler pic x(09) value "December ".
014000*     REDEFINES view of the twelve names above, addressed
014100*     by subscript WS-Run-Month rather than by a chain of
014200*     IF statements - house habit for a fixed small table.
014300 01  WS-Month-Table redefines WS-Month-Values.
014400     03  WS-Month-Entry occurs 12 times.
014500         05  WS-Month-Name      pic x(09).
014600*
014700* Amount, edited for the message text, and its work area.
014800* Numeric-edited so the leading zero suppression is done
014900* for free by the picture, no separate routine needed.
015000 01  WS-Amt-Raw              pic ZZZZZZZZ9.99.
015100*     Holds the looked-up first name, or the fall-back
015200* "Employee" text if the master has no matching code.
015300 01  WS-Found-First          pic x(20) value spaces.
015400 copy "wsdatvw.cob".
015500* Run year/month arrive by chaining from the JCL wrapper,
015600* same as PY100 and PY110 - keeps all three runs in step.
015700 LINKAGE SECTION.
015800*     Four digit year, per the Y2K change - see log.
015900 01  LK-Run-Year            pic 9(04).
016000*     Two digit month, 01 thru 12, validated upstream by
016100*     whichever run chains to this program.
016200 01  LK-Run-Month           pic 9(02).
016300 PROCEDURE DIVISION chaining LK-Run-Year LK-Run-Month.
016400* Top level control - load the master to a table, pass
016500* over the payslip file once, close down and report.
016600 AA000-MAIN SECTION.
016700     display Prog-Name " starting".
016800     move LK-Run-Year  to WS-Run-Year.
016900     move LK-Run-Month to WS-Run-Month.
017000     open input  PY-Employee-File.
017100     open input  PY-Payslip-Old-File.
017200     open output PY-Message-File.
017300     perform AA010-Load-Employees thru AA010-Exit.
017400     perform AA020-Build-Notices  thru AA020-Exit.
017500     close PY-Employee-File.
017600     close PY-Payslip-Old-File.
017700     close PY-Message-File.
017800*     Sent should always be less than or equal to read -
017900*     a slip with no PAID status this period sends none.
018000     display Prog-Name " payslips read - " WS-Read-Cnt.
018100     display Prog-Name " notices sent   - " WS-Sent-Cnt.
018200     move zero to return-code.
018300 AA000-EXIT.
018400     goback.
018500*
018600* Load the employee master - code and first name only,
018700* held in table order, not keyed - table is small enough
018800* that a SEARCH (not SEARCH ALL) is fast enough as-is.
018900 AA010-LOAD-EMPLOYEES SECTION.
019000     move zero to WS-Emp-Count.
019100     go to AA011-READ-EMP.
019200*     One table entry per employee record, in file order.
019300 AA011-READ-EMP.
019400     read PY-Employee-File at end go to AA010-EXIT.
019500     add 1 to WS-Emp-Count.
019600     set WS-Emp-Tab-Tix to WS-Emp-Count.
019700     move EMP-CODE
019800               to WS-Emp-Tab-Code  (WS-Emp-Tab-Tix).
019900     move EMP-FIRST-NAME
020000               to WS-Emp-Tab-First (WS-Emp-Tab-Tix).
020100     go to AA011-READ-EMP.
020200 AA010-EXIT.
020300     exit section.
020400*
020500* Pass over the payslip file - PAID slips of the period
020600* only go on to build a notice; anything else is skipped
020700* with no counter of its own, unlike PY110.
020800 AA020-BUILD-NOTICES SECTION.
020900     go to AA021-READ-PSLO.
021000 AA021-READ-PSLO.
021100     read PY-Payslip-Old-File at end go to AA020-EXIT.
021200     add 1 to WS-Read-Cnt.
021300*     Status D (paid) plus an exact match on run year and
021400*     run month - a PENDING slip never reaches here.
021500     if PS-Status  of PY-Payslip-Old-Record = "D"
021600        and PS-Year  of PY-Payslip-Old-Record = WS-Run-Year
021700        and PS-Month of PY-Payslip-Old-Record = WS-Run-Month
021800        perform AA030-Write-Notice thru AA030-Exit.
021900     go to AA021-READ-PSLO.
022000 AA020-EXIT.
022100     exit section.
022200*
022300* Look up the first name, build the text and write the
022400* record.  One notice per call - never called for a slip
022500* that does not qualify in AA020 above.
022600 AA030-WRITE-NOTICE SECTION.
022700     move "N" to WS-Name-Found-Sw.
022800     move spaces to WS-Found-First.
022900     set WS-Emp-Tab-Tix to 1.
023000*     Linear SEARCH - table is in no particular key order,
023100*     so SEARCH ALL (binary) is not available here.
023200     search WS-Emp-Entry
023300         at end next sentence
023400         when WS-Emp-Tab-Code (WS-Emp-Tab-Tix)
023500                       = PS-Emp-Code of PY-Payslip-Old-Record
023600              set WS-Name-Found to true
023700              move WS-Emp-Tab-First (WS-Emp-Tab-Tix)
023800                                    to WS-Found-First.
023900*     Generic greeting if the employee code on the slip
024000*     has no match on the master - should not happen, but
024100*     the run must not stop for it, per the Non-Goals.
024200     if not WS-Name-Found
024300        move "Employee" to WS-Found-First.
024400     move PS-Net-Salary of PY-Payslip-Old-Record to WS-Amt-Raw.
024500     set WS-Amt-Idx to 1.
024600     go to AA031-FIND-AMT-START.
024700*     Hunts past the leading spaces the picture puts in
024800*     front of a small amount, so the STRING below starts
024900*     the figure at the first significant digit.
025000 AA031-FIND-AMT-START.
025100     if WS-Amt-Raw (WS-Amt-Idx:1) = space
025200        add 1 to WS-Amt-Idx
025300        go to AA031-FIND-AMT-START.
025400     move PS-Emp-Code of PY-Payslip-Old-Record to MSG-Emp-Code.
025500     move WS-Run-Year  to MSG-Year.
025600     move WS-Run-Month to MSG-Month.
025700     move spaces to MSG-Content.
025800*     Wording agreed with Payroll - see the change log, not
025900*     to be altered without a fresh sign-off from them.
026000     string "Dear "                       delimited by size
026100            WS-Found-First                delimited by space
026200            ", your Salary of "           delimited by size
026300            WS-Month-Name (WS-Run-Month)  delimited by space
026400            " "                           delimited by size
026500            WS-Run-Year                   delimited by size
026600            " from ERP System (Amount: "  delimited by size
026700            WS-Amt-Raw (WS-Amt-Idx:)       delimited by size
026800            ") has been credited to your " delimited by size
026900            PS-Emp-Code of PY-Payslip-Old-Record
027000                                           delimited by space
027100            " account successfully."       delimited by size
027200       into MSG-Content.
027300*     Message written and marked SENT immediately - actual
027400*     delivery is a separate overnight job, not this one.
027500     move "SENT" to MSG-Status.
027600     write PY-Message-Record.
027700     add 1 to WS-Sent-Cnt.
027800 AA030-EXIT.
027900     exit section.
028000*
028100* Note for whoever picks this up next - the message file here
028200* is text only, there is no retry or resend logic in this run.
028300* If the overnight delivery job fails to pick a notice up, it
028400* is a delivery-job problem, not a PY120 problem - do not add
028500* delivery-status handling here without checking with Payroll
028600* first, the message file format is shared with that job.
